000100*===============================================================*
000110* COPY       : RDFMAE                                          *
000120* TITULO     : LAYOUT MAESTRO DE FESTIVOS - REPUBLICA DE       *
000130*              COLOMBIA                                        *
000140* USO        : FD DEL ARCHIVO MAESTRO (RDF460/RDF461) Y TABLA  *
000150*              DE TRABAJO QUE RECIBE RDF450 POR REFERENCIA.    *
000160*---------------------------------------------------------------*
000170* NRO REQ:  REQSI00048120                                      *
000180* FECHA  :  14 MAR 1988                                        *
000190* AUTOR  :  H. SALAZAR M.                                      *
000200* DESCRIP:  ALTA INICIAL - TABLA FESTIVOS COLOMBIA (18 REGS)    *
000210*---------------------------------------------------------------*
000220* NRO REQ:  REQSI00061077                                      *
000230* FECHA  :  02 ABR 1999                                        *
000240* AUTOR  :  L.M. QUINTERO R.                                   *
000250* DESCRIP:  REVISION Y2K - SE CONFIRMA ANO CIVIL PIC 9(4) EN    *
000260*           TODOS LOS CAMPOS DE FECHA DE ESTA COPY (NO HUBO    *
000270*           VENTANA DE SIGLO EN EL LAYOUT ORIGINAL).            *
000280*---------------------------------------------------------------*
000290* NRO REQ:  REQSI00079940                                      *
000300* FECHA  :  19 SEP 2006                                        *
000310* AUTOR  :  J.F. NARANJO P.                                    *
000320* DESCRIP:  SE AMPLIA TABLA DE TRABAJO DE 18 A 200 OCURRENCIAS  *
000330*           PARA ADMITIR FESTIVOS REGIONALES FUTUROS SIN        *
000340*           RECOMPILAR LOS PROGRAMAS CONSUMIDORES.              *
000350*===============================================================*
000360*
000370*    REGISTRO DEL ARCHIVO MAESTRO (UNA OCURRENCIA POR FESTIVO).
000380*    LARGO FIJO = 52 POSICIONES, SIN HOLGURA DE FILLER: EL
000390*    ANCHO DE CADA CAMPO ESTA FIJADO POR EL CONTRATO DE
000400*    INTERCAMBIO CON EL AREA QUE MANTIENE LA TABLA OFICIAL.
000410*
000420 01  REG-RDFMAE.
000430     03  MAE-ID                      PIC 9(04).
000440     03  MAE-NOMBRE                  PIC X(40).
000450     03  MAE-DIA                     PIC 9(02).
000460     03  MAE-MES                     PIC 9(02).
000470     03  MAE-DESPLAZ-PASCUA          PIC S9(03).
000480     03  MAE-TIPO                    PIC 9(01).
000490         88  MAE-TIPO-FIJA                  VALUE 1.
000500         88  MAE-TIPO-FIJA-LUNES            VALUE 2.
000510         88  MAE-TIPO-PASCUA                VALUE 3.
000520         88  MAE-TIPO-PASCUA-LUNES          VALUE 4.
