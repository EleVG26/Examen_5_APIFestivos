000100*===============================================================*
000110* PROGRAMA   : RDF461                                          *
000120* TITULO     : LISTADO ANUAL DE FESTIVOS - COLOMBIA            *
000130* OBJETIVO   : PARA EL ANO RECIBIDO EN EL PARM DE EJECUCION,   *
000140*              CALCULAR Y LISTAR LA FECHA CONCRETA DE CADA     *
000150*              FESTIVO DEL MAESTRO, EN EL ORDEN DEL MAESTRO.   *
000160*---------------------------------------------------------------*
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID.    RDF461.
000190 AUTHOR.        H. SALAZAR M.
000200 INSTALLATION.  BANCO DE OCCIDENTE - DEPARTAMENTO DE SISTEMAS.
000210 DATE-WRITTEN.  02 ABR 1988.
000220 DATE-COMPILED.
000230 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000240*===============================================================*
000250* REMARKS            LOG DE MODIFICACIONES                     *
000260*===============================================================*
000270* NRO REQ:  REQSI00048123                                      *
000280* FECHA  :  02 ABR 1988                                        *
000290* AUTOR  :  H. SALAZAR M.                                      *
000300* DESCRIP:  ALTA INICIAL. RECIBE EL ANO POR PARM DE LA TARJETA *
000310*           EXEC Y GENERA EL LISTADO EN ORDEN DE MAESTRO.      *
000320*---------------------------------------------------------------*
000330* NRO REQ:  REQSI00052242                                      *
000340* FECHA  :  06 FEB 1990                                        *
000350* AUTOR  :  R.A. PINEDA G.                                     *
000360* DESCRIP:  SE AGREGA LA LECTURA DEL CATALOGO DE TIPOS RDFTIPO *
000370*           PARA MOSTRAR LA LEYENDA DE TIPOS EN EL ENCABEZADO. *
000380*---------------------------------------------------------------*
000390* NRO REQ:  REQSI00061080                                      *
000400* FECHA  :  06 ABR 1999                                        *
000410* AUTOR  :  L.M. QUINTERO R.                                   *
000420* DESCRIP:  REVISION Y2K. WK-PARM-ANO-9 YA RECIBE EL ANO CIVIL *
000430*           COMPLETO (4 POSICIONES); SE PRUEBA CON PARM 2000.  *
000440*---------------------------------------------------------------*
000450* NRO REQ:  REQSI00066832                                      *
000460* FECHA  :  14 NOV 2001                                        *
000470* AUTOR  :  L.M. QUINTERO R.                                   *
000480* DESCRIP:  SI RDF450 DEVUELVE COD-RETORNO 90 SE OMITE LA FILA *
000490*           Y SE CONTINUA CON EL RESTO DEL MAESTRO.            *
000500*---------------------------------------------------------------*
000510* NRO REQ:  REQSI00079943                                      *
000520* FECHA  :  20 SEP 2006                                        *
000530* AUTOR  :  J.F. NARANJO P.                                    *
000540* DESCRIP:  MAXIMO DE FESTIVOS EN TABLA SUBIDO A 200 (VER      *
000550*           COPY RDFMAE/RDFTAB). SIN CAMBIOS DE LOGICA.        *
000560*===============================================================*
000570*
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER.   IBM-9672.
000610 OBJECT-COMPUTER.   IBM-9672.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM.
000640*
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT  RDFMAES     ASSIGN TO SYS001-RDFMAES
000680                          FILE STATUS ES-RDFMAES.
000690*
000700     SELECT  RDFTIPO     ASSIGN TO SYS002-RDFTIPO
000710                          FILE STATUS ES-RDFTIPO.
000720*
000730     SELECT  RDFLIST     ASSIGN TO SYS003-RDFLIST
000740                          FILE STATUS ES-RDFLIST.
000750*
000760 DATA DIVISION.
000770 FILE SECTION.
000780*
000790 FD  RDFMAES
000800     RECORDING MODE IS F.
000810 COPY RDFMAE.
000820*
000830*    CATALOGO DE TIPOS DE REGLA - SOLO INFORMATIVO, NO
000840*    INTERVIENE EN EL CALCULO. SE MUESTRA EN EL ENCABEZADO.
000850*
000860 FD  RDFTIPO
000870     RECORDING MODE IS F.
000880 01  REG-RDFTIPO.
000890     03  TIP-ID                   PIC 9(01).
000900     03  TIP-DESCRIPCION          PIC X(40).
000910*
000920*    LARGO FIJO 48. SIN HOLGURA DE FILLER - CONTRATO DE
000930*    INTERCAMBIO CON EL AREA CONSUMIDORA DEL LISTADO.
000940*
000950 FD  RDFLIST
000960     RECORDING MODE IS F.
000970 01  REG-RDFLIST.
000980     03  LST-NOMBRE               PIC X(40).
000990     03  LST-ANO                  PIC 9(04).
001000     03  LST-MES                  PIC 9(02).
001010     03  LST-DIA                  PIC 9(02).
001020*
001030 WORKING-STORAGE SECTION.
001040*
001050*----------- ARCHIVOS -------------------------------------------*
001060 77  ES-RDFMAES                   PIC X(02).
001070 77  ES-RDFTIPO                   PIC X(02).
001080 77  ES-RDFLIST                   PIC X(02).
001090 77  ST-PROGRAMA                  PIC 9(01)  COMP  VALUE ZERO.
001100*
001110*----------- CONTADORES -------------------------------------------*
001120 77  WK-LEIDOS-MAESTRO            PIC 9(05)  COMP  VALUE ZERO.
001130 77  WK-LEIDOS-TIPO               PIC 9(05)  COMP  VALUE ZERO.
001140 77  WK-GRABADOS                  PIC 9(05)  COMP  VALUE ZERO.
001150 77  WK-OMITIDOS                  PIC 9(05)  COMP  VALUE ZERO.
001160*
001170*----------- FECHA Y HORA DE CORRIDA -------------------------------*
001180 01  WK-FECHA                     PIC 9(08).
001190 01  WK-HORA                      PIC 9(08).
001195 01  WK-HORA-R REDEFINES WK-HORA.
001196     03  WK-HORA-HH               PIC 9(02).
001197     03  WK-HORA-MM               PIC 9(02).
001198     03  WK-HORA-SS               PIC 9(02).
001199     03  WK-HORA-CC               PIC 9(02).
001200 01  WK-FECHA-SISTEMA             PIC 9(08).
001210 01  WK-FECHA-SISTEMA-R REDEFINES WK-FECHA-SISTEMA.
001220     03  WK-SISTEMA-ANO           PIC 9(04).
001230     03  WK-SISTEMA-MES           PIC 9(02).
001240     03  WK-SISTEMA-DIA           PIC 9(02).
001250*
001260*----------- ANO RECIBIDO POR PARM, VISTA ALFANUMERICA -------------*
001270*    EL PARM DE LA TARJETA EXEC LLEGA COMO ALFANUMERICO; SE
001280*    REDEFINE PARA VALIDARLO ANTES DE USARLO COMO NUMERICO.
001290*
001300 01  WK-PARM-ANO-9                PIC 9(04).
001310 01  WK-PARM-ANO-X REDEFINES WK-PARM-ANO-9
001320                                   PIC X(04).
001330*
001340 COPY RDFTAB.
001350 COPY RDFARE.
001360*
001370 LINKAGE SECTION.
001380 01  LK-PARM-ANO                  PIC X(04).
001390*
001400*------------------*
001410 PROCEDURE DIVISION USING LK-PARM-ANO.
001420*------------------*
001430*
001440     MOVE LK-PARM-ANO    TO WK-PARM-ANO-X.
001450     IF WK-PARM-ANO-X NOT NUMERIC
001460         DISPLAY 'RDF461 - PARM DE ANO NO NUMERICO: '
001470                  WK-PARM-ANO-X
001480         MOVE    999  TO RETURN-CODE
001490         GOBACK.
001500*
001510     PERFORM 100-INICIALIZAR    THRU 100-FIN.
001520     PERFORM 200-PROCESO        THRU 200-FIN
001530             VARYING WK-IDX-FESTIVO FROM 1 BY 1
001540             UNTIL WK-IDX-FESTIVO > WK-CANT-FESTIVOS.
001550     MOVE 1                     TO   ST-PROGRAMA.
001560     PERFORM 990-FINALIZAR      THRU 990-FIN.
001570*
001580 100-INICIALIZAR.
001590*
001600     CALL    'GEC002'    USING     WK-FECHA
001610     MOVE    WK-FECHA    TO        WK-FECHA-SISTEMA
001620     ACCEPT  WK-HORA     FROM      TIME
001630     DISPLAY '-------------------------------------------'
001640     DISPLAY ' RDF461 - LISTADO ANUAL DE FESTIVOS        '
001650     DISPLAY '-------------------------------------------'
001660     DISPLAY 'FECHA DE CORRIDA : ' WK-FECHA-SISTEMA
001670     DISPLAY 'HORA DE CORRIDA  : ' WK-HORA
001680     DISPLAY 'ANO SOLICITADO   : ' WK-PARM-ANO-9
001690*
001700     OPEN INPUT  RDFMAES.
001710     IF   ES-RDFMAES = '97'
001720          MOVE '00'  TO ES-RDFMAES.
001730     IF   ES-RDFMAES NOT = '00'
001740          DISPLAY 'ERROR AL ABRIR MAESTRO RDFMAES ' ES-RDFMAES
001750          MOVE    999  TO RETURN-CODE
001760          PERFORM  990-FINALIZAR THRU 990-FIN.
001770*
001780     OPEN INPUT  RDFTIPO.
001790     IF   ES-RDFTIPO = '97'
001800          MOVE '00'  TO ES-RDFTIPO.
001810     IF   ES-RDFTIPO NOT = '00'
001820          DISPLAY 'ERROR AL ABRIR CATALOGO RDFTIPO ' ES-RDFTIPO
001830          MOVE     999  TO RETURN-CODE
001840          PERFORM  990-FINALIZAR THRU 990-FIN.
001850*
001860     OPEN OUTPUT RDFLIST.
001870     IF  ES-RDFLIST NOT = '00' AND '97'
001880         DISPLAY 'ERROR AL ABRIR LISTADO RDFLIST ' ES-RDFLIST
001890         MOVE     999           TO   RETURN-CODE
001900         PERFORM  990-FINALIZAR THRU 990-FIN.
001910*
001920     PERFORM 210-CARGAR-TABLA   THRU 210-FIN.
001930     PERFORM 240-LEER-CATALOGO-TIPO THRU 240-FIN
001940         UNTIL ES-RDFTIPO NOT = '00'.
001950     CLOSE RDFTIPO.
001960*
001970 100-FIN.
001980     EXIT.
001990*
002000*===============================================================*
002010*    210-CARGAR-TABLA                                          *
002020*===============================================================*
002030 210-CARGAR-TABLA.
002040     MOVE 0 TO WK-CANT-FESTIVOS.
002050*
002060 215-LEER-MAESTRO.
002070     READ RDFMAES
002080     IF ES-RDFMAES = '00'
002090         ADD 1 TO WK-LEIDOS-MAESTRO
002100         ADD 1 TO WK-CANT-FESTIVOS
002110         SET WK-IDX-FESTIVO TO WK-CANT-FESTIVOS
002120         MOVE MAE-ID                TO WK-FES-ID (WK-IDX-FESTIVO)
002130         MOVE MAE-NOMBRE            TO WK-FES-NOMBRE (WK-IDX-FESTIVO)
002140         MOVE MAE-DIA               TO WK-FES-DIA (WK-IDX-FESTIVO)
002150         MOVE MAE-MES               TO WK-FES-MES (WK-IDX-FESTIVO)
002160         MOVE MAE-DESPLAZ-PASCUA    TO
002170                 WK-FES-DESPLAZ-PASCUA (WK-IDX-FESTIVO)
002180         MOVE MAE-TIPO              TO WK-FES-TIPO (WK-IDX-FESTIVO)
002190         GO TO 215-LEER-MAESTRO
002200     ELSE
002210         IF ES-RDFMAES = '10'
002220             CONTINUE
002230         ELSE
002240             DISPLAY 'ERROR AL LEER MAESTRO RDFMAES ' ES-RDFMAES
002250             MOVE     999           TO   RETURN-CODE
002260             PERFORM  990-FINALIZAR THRU 990-FIN
002270         END-IF
002280     END-IF.
002290*
002300     CLOSE RDFMAES.
002310 210-FIN.
002320     EXIT.
002330*
002340*===============================================================*
002350*    240-LEER-CATALOGO-TIPO                                    *
002360*    SOLO PARA DESPLEGAR LA LEYENDA DE TIPOS - NO ALIMENTA EL  *
002370*    CALCULO DE FECHAS. LECTURA DE CONTROL, NO DE NEGOCIO.     *
002380*===============================================================*
002390 240-LEER-CATALOGO-TIPO.
002400     READ RDFTIPO
002410     IF ES-RDFTIPO = '00'
002420         ADD 1 TO WK-LEIDOS-TIPO
002430         DISPLAY '   TIPO ' TIP-ID ' - ' TIP-DESCRIPCION
002440     ELSE
002450         IF ES-RDFTIPO = '10'
002460             CONTINUE
002470         ELSE
002480             DISPLAY 'ERROR AL LEER CATALOGO RDFTIPO ' ES-RDFTIPO
002490             MOVE     999           TO   RETURN-CODE
002500             PERFORM  990-FINALIZAR THRU 990-FIN
002510         END-IF
002520     END-IF.
002530 240-FIN.
002540     EXIT.
002550*
002560*===============================================================*
002570*    200-PROCESO                                                *
002580*    CALCULA LA FECHA DE LA DEFINICION WK-IDX-FESTIVO PARA EL  *
002590*    ANO DEL PARM Y ESCRIBE UN REGISTRO DE LISTADO.            *
002600*===============================================================*
002610 200-PROCESO.
002620*
002630     MOVE WK-FES-DIA (WK-IDX-FESTIVO)   TO WK-AREC-DIA
002640     MOVE WK-FES-MES (WK-IDX-FESTIVO)   TO WK-AREC-MES
002650     MOVE WK-FES-DESPLAZ-PASCUA (WK-IDX-FESTIVO)
002660                                         TO WK-AREC-DESPLAZ-PASCUA
002670     MOVE WK-FES-TIPO (WK-IDX-FESTIVO)  TO WK-AREC-TIPO
002680     MOVE WK-PARM-ANO-9                 TO WK-AREC-ANO-PEDIDO
002690     SET ARE-OP-CALCULAR-UNA TO TRUE
002700     CALL 'RDF450' USING WK-AREA-ENLACE-RDF450
002710*
002720     IF WK-ARE-COD-RETORNO = 90
002730         DISPLAY 'RDF461 - TIPO DE REGLA INVALIDO EN EL '
002740                 'MAESTRO - FESTIVO ' WK-FES-ID (WK-IDX-FESTIVO)
002750                 ' OMITIDO'
002760         ADD 1 TO WK-OMITIDOS
002770     ELSE
002780         MOVE WK-FES-NOMBRE (WK-IDX-FESTIVO) TO LST-NOMBRE
002790         MOVE WK-AREC-ANO-CALC               TO LST-ANO
002800         MOVE WK-AREC-MES-CALC               TO LST-MES
002810         MOVE WK-AREC-DIA-CALC               TO LST-DIA
002820         PERFORM 300-ESCRIBIR-LISTADO THRU 300-FIN
002830     END-IF.
002840*
002850 200-FIN.
002860     EXIT.
002870*
002880*===============================================================*
002890*    300-ESCRIBIR-LISTADO                                      *
002900*===============================================================*
002910 300-ESCRIBIR-LISTADO.
002920*
002930     WRITE REG-RDFLIST.
002940*
002950     IF ES-RDFLIST = '00'
002960        ADD  1 TO WK-GRABADOS
002970     ELSE
002980        DISPLAY 'ERROR AL GRABAR LISTADO RDFLIST ' ES-RDFLIST
002990        MOVE     999            TO   RETURN-CODE
003000        PERFORM  990-FINALIZAR  THRU 990-FIN.
003010*
003020 300-FIN.
003030     EXIT.
003040*
003050*===============================================================*
003060*    990-FINALIZAR                                              *
003070*===============================================================*
003080 990-FINALIZAR.
003090*
003100        DISPLAY '--------------------------------------------'
003110        DISPLAY '     RDF461 TERMINO NORMAL                  '
003120        DISPLAY '--------------------------------------------'
003130        DISPLAY 'FESTIVOS LEIDOS EN RDFMAES      : '
003140                 WK-LEIDOS-MAESTRO
003150        DISPLAY 'TIPOS LEIDOS EN RDFTIPO          : '
003160                 WK-LEIDOS-TIPO
003170        DISPLAY 'REGISTROS GRABADOS EN RDFLIST    : ' WK-GRABADOS
003180        DISPLAY 'REGISTROS OMITIDOS POR TIPO INVALIDO: '
003190                 WK-OMITIDOS
003200        DISPLAY '--------------------------------------------'.
003210*
003220     CLOSE RDFLIST.
003230     STOP      RUN.
003240*
003250 990-FIN.
003260     EXIT.
