000100*===============================================================*
000110* PROGRAMA   : RDF460                                          *
000120* TITULO     : VERIFICACION DE FECHAS FESTIVAS - COLOMBIA      *
000130* OBJETIVO   : LEER EL MAESTRO DE FESTIVOS Y EL ARCHIVO DE     *
000140*              SOLICITUDES DE VERIFICACION; POR CADA SOLICITUD *
000150*              INDICAR SI LA FECHA ES FESTIVO, NO LO ES, O SI  *
000160*              LA FECHA RECIBIDA NO ES VALIDA.                 *
000170*---------------------------------------------------------------*
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.    RDF460.
000200 AUTHOR.        H. SALAZAR M.
000210 INSTALLATION.  BANCO DE OCCIDENTE - DEPARTAMENTO DE SISTEMAS.
000220 DATE-WRITTEN.  28 MAR 1988.
000230 DATE-COMPILED.
000240 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000250*===============================================================*
000260* REMARKS            LOG DE MODIFICACIONES                     *
000270*===============================================================*
000280* NRO REQ:  REQSI00048122                                      *
000290* FECHA  :  28 MAR 1988                                        *
000300* AUTOR  :  H. SALAZAR M.                                      *
000310* DESCRIP:  ALTA INICIAL. CARGA MAESTRO, LEE SOLICITUDES Y      *
000320*           LLAMA A RDF450 PARA VALIDAR Y VERIFICAR.           *
000330*---------------------------------------------------------------*
000340* NRO REQ:  REQSI00052241                                      *
000350* FECHA  :  05 FEB 1990                                        *
000360* AUTOR  :  R.A. PINEDA G.                                     *
000370* DESCRIP:  SE AGREGA CONTEO DE SOLICITUDES INVALIDAS EN EL    *
000380*           RESUMEN DE FIN DE PROCESO (990-FINALIZAR).         *
000390*---------------------------------------------------------------*
000400* NRO REQ:  REQSI00061079                                      *
000410* FECHA  :  05 ABR 1999                                        *
000420* AUTOR  :  L.M. QUINTERO R.                                   *
000430* DESCRIP:  REVISION Y2K. WS-SOL-ANO YA ES PIC 9(4) COMPLETO;  *
000440*           SE AGREGA PRUEBA CON SOLICITUDES DE FECHAS 2000 Y  *
000450*           1900 PARA CONFIRMAR EL CALCULO DE BISIESTO.        *
000460*---------------------------------------------------------------*
000470* NRO REQ:  REQSI00066831                                      *
000480* FECHA  :  13 NOV 2001                                        *
000490* AUTOR  :  L.M. QUINTERO R.                                   *
000500* DESCRIP:  SI RDF450 DEVUELVE COD-RETORNO 90 (TIPO INVALIDO   *
000510*           EN EL MAESTRO) SE REGISTRA Y SE CONTINUA, EN VEZ   *
000520*           DE ABORTAR TODO EL PROCESO.                        *
000530*---------------------------------------------------------------*
000540* NRO REQ:  REQSI00079942                                      *
000550* FECHA  :  20 SEP 2006                                        *
000560* AUTOR  :  J.F. NARANJO P.                                    *
000570* DESCRIP:  MAXIMO DE FESTIVOS EN TABLA SUBIDO A 200 (VER      *
000580*           COPY RDFMAE). SIN CAMBIOS DE LOGICA EN ESTE PGM.   *
000590*===============================================================*
000600*
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SOURCE-COMPUTER.   IBM-9672.
000640 OBJECT-COMPUTER.   IBM-9672.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM.
000670*
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT  RDFMAES     ASSIGN TO SYS001-RDFMAES
000710                          FILE STATUS ES-RDFMAES.
000720*
000730     SELECT  RDFSOLI     ASSIGN TO SYS002-RDFSOLI
000740                          FILE STATUS ES-RDFSOLI.
000750*
000760     SELECT  RDFRESU     ASSIGN TO SYS003-RDFRESU
000770                          FILE STATUS ES-RDFRESU.
000780*
000790 DATA DIVISION.
000800 FILE SECTION.
000810*
000820 FD  RDFMAES
000830     RECORDING MODE IS F.
000840 COPY RDFMAE.
000850*
000860*    LARGO FIJO 8 (AAAAMMDD). SIN HOLGURA DE FILLER: EL
000870*    CONTRATO DE INTERCAMBIO FIJA LOS 8 BYTES COMPLETOS.
000880*
000890 FD  RDFSOLI
000900     RECORDING MODE IS F.
000910 01  REG-RDFSOLI.
000920     03  SOL-ANO                  PIC 9(04).
000930     03  SOL-MES                  PIC 9(02).
000940     03  SOL-DIA                  PIC 9(02).
000950*
000960*    LARGO FIJO 28. SIN HOLGURA DE FILLER - CONTRATO DE
000970*    INTERCAMBIO CON EL AREA CONSUMIDORA DEL RESULTADO.
000980*
000990 FD  RDFRESU
001000     RECORDING MODE IS F.
001010 01  REG-RDFRESU.
001020     03  RES-ANO                  PIC 9(04).
001030     03  RES-MES                  PIC 9(02).
001040     03  RES-DIA                  PIC 9(02).
001050     03  RES-MENSAJE              PIC X(20).
001060*
001070 WORKING-STORAGE SECTION.
001080*
001090*----------- ARCHIVOS -------------------------------------------*
001100 77  ES-RDFMAES                   PIC X(02).
001110 77  ES-RDFSOLI                   PIC X(02).
001120 77  ES-RDFRESU                   PIC X(02).
001130 77  SW-FIN                       PIC 9(01)  COMP  VALUE ZERO.
001140     88  SW-FIN-SOLICITUDES             VALUE 1.
001150 77  ST-PROGRAMA                  PIC 9(01)  COMP  VALUE ZERO.
001160*
001170*----------- CONTADORES -------------------------------------------*
001180 77  WK-LEIDOS-MAESTRO            PIC 9(05)  COMP  VALUE ZERO.
001190 77  WK-LEIDOS-SOLICITUD          PIC 9(05)  COMP  VALUE ZERO.
001200 77  WK-GRABADOS                  PIC 9(05)  COMP  VALUE ZERO.
001210 77  WK-CONT-ES-FESTIVO           PIC 9(05)  COMP  VALUE ZERO.
001220 77  WK-CONT-NO-FESTIVO           PIC 9(05)  COMP  VALUE ZERO.
001230 77  WK-CONT-INVALIDAS            PIC 9(05)  COMP  VALUE ZERO.
001240*
001250*----------- FECHA Y HORA DE CORRIDA -------------------------------*
001260 01  WK-FECHA                     PIC 9(08).
001270 01  WK-HORA                      PIC 9(08).
001280 01  WK-FECHA-SISTEMA             PIC 9(08).
001290 01  WK-FECHA-SISTEMA-R REDEFINES WK-FECHA-SISTEMA.
001300     03  WK-SISTEMA-ANO           PIC 9(04).
001310     03  WK-SISTEMA-MES           PIC 9(02).
001320     03  WK-SISTEMA-DIA           PIC 9(02).
001330*
001340*----------- SOLICITUD LEIDA, VISTA ALTERNATIVA ---------------------*
001350*    SIRVE DE "PROTECCION" PARA NO OPERAR SOBRE EL AREA DE FD
001360*    MIENTRAS SE ARMA EL AREA DE ENLACE DE RDF450. SIN FILLER:
001370*    LA REDEFINICION WS-SOLICITUD-9 EXIGE LOS MISMOS 8 BYTES.
001380 01  WS-SOLICITUD.
001390     03  WS-SOL-ANO                PIC 9(04).
001400     03  WS-SOL-MES                PIC 9(02).
001410     03  WS-SOL-DIA                PIC 9(02).
001420 01  WS-SOLICITUD-9 REDEFINES WS-SOLICITUD PIC 9(08).
001430*
001440*----------- MENSAJE DE RESULTADO, VISTA POR CONDICION --------------*
001450 01  WS-MENSAJE-RESULTADO         PIC X(20).
001460 01  WS-MENSAJE-RESULTADO-SW REDEFINES WS-MENSAJE-RESULTADO.
001470     03  WS-MSG-TEXTO              PIC X(20).
001480         88  MSG-ES-FESTIVO         VALUE 'Es Festivo          '.
001490         88  MSG-NO-ES-FESTIVO      VALUE 'No es festivo       '.
001500         88  MSG-FECHA-INVALIDA     VALUE 'Fecha no valida     '.
001510*
001520 COPY RDFTAB.
001530 COPY RDFARE.
001540*
001550*------------------*
001560 PROCEDURE DIVISION.
001570*------------------*
001580*
001590     PERFORM 100-INICIALIZAR    THRU 100-FIN.
001600     PERFORM 200-PROCESO        THRU 200-FIN
001610             UNTIL SW-FIN-SOLICITUDES.
001620     MOVE 1                     TO   ST-PROGRAMA.
001630     PERFORM 990-FINALIZAR      THRU 990-FIN.
001640*
001650 100-INICIALIZAR.
001660*
001670     CALL    'GEC002'    USING     WK-FECHA
001680     MOVE    WK-FECHA    TO        WK-FECHA-SISTEMA
001690     ACCEPT  WK-HORA     FROM      TIME
001700     DISPLAY '-------------------------------------------'
001710     DISPLAY ' RDF460 - VERIFICACION DE FECHAS FESTIVAS  '
001720     DISPLAY '-------------------------------------------'
001730     DISPLAY 'FECHA DE CORRIDA : ' WK-FECHA-SISTEMA
001740     DISPLAY 'HORA DE CORRIDA  : ' WK-HORA
001750*
001760     OPEN INPUT  RDFMAES.
001770     IF   ES-RDFMAES = '97'
001780          MOVE '00'  TO ES-RDFMAES.
001790     IF   ES-RDFMAES NOT = '00'
001800          DISPLAY 'ERROR AL ABRIR MAESTRO RDFMAES ' ES-RDFMAES
001810          MOVE    999  TO RETURN-CODE
001820          PERFORM  990-FINALIZAR THRU 990-FIN.
001830*
001840     OPEN INPUT  RDFSOLI.
001850     IF   ES-RDFSOLI = '97'
001860          MOVE '00'  TO ES-RDFSOLI.
001870     IF   ES-RDFSOLI NOT = '00'
001880          DISPLAY 'ERROR AL ABRIR SOLICITUDES RDFSOLI '
001890                   ES-RDFSOLI
001900          MOVE     999  TO RETURN-CODE
001910          PERFORM  990-FINALIZAR THRU 990-FIN.
001920*
001930     OPEN OUTPUT RDFRESU.
001940     IF  ES-RDFRESU NOT = '00' AND '97'
001950         DISPLAY 'ERROR AL ABRIR RESULTADOS RDFRESU '
001960                  ES-RDFRESU
001970         MOVE     999           TO   RETURN-CODE
001980         PERFORM  990-FINALIZAR THRU 990-FIN.
001990*
002000     PERFORM 210-CARGAR-TABLA  THRU 210-FIN.
002010     PERFORM 220-LEER-SOLICITUD THRU 220-FIN.
002020*
002030 100-FIN.
002040     EXIT.
002050*
002060*===============================================================*
002070*    210-CARGAR-TABLA                                          *
002080*    LEE RDFMAES COMPLETO Y LO DEJA EN WK-TABLA-FESTIVOS (COPY *
002090*    RDFMAE), QUE SE PASARA POR REFERENCIA A RDF450.           *
002100*===============================================================*
002110 210-CARGAR-TABLA.
002120     MOVE 0 TO WK-CANT-FESTIVOS.
002130*
002140 215-LEER-MAESTRO.
002150     READ RDFMAES
002160     IF ES-RDFMAES = '00'
002170         ADD 1 TO WK-LEIDOS-MAESTRO
002180         ADD 1 TO WK-CANT-FESTIVOS
002190         SET WK-IDX-FESTIVO TO WK-CANT-FESTIVOS
002200         MOVE MAE-ID                TO WK-FES-ID (WK-IDX-FESTIVO)
002210         MOVE MAE-NOMBRE            TO WK-FES-NOMBRE (WK-IDX-FESTIVO)
002220         MOVE MAE-DIA               TO WK-FES-DIA (WK-IDX-FESTIVO)
002230         MOVE MAE-MES               TO WK-FES-MES (WK-IDX-FESTIVO)
002240         MOVE MAE-DESPLAZ-PASCUA    TO
002250                 WK-FES-DESPLAZ-PASCUA (WK-IDX-FESTIVO)
002260         MOVE MAE-TIPO              TO WK-FES-TIPO (WK-IDX-FESTIVO)
002270         GO TO 215-LEER-MAESTRO
002280     ELSE
002290         IF ES-RDFMAES = '10'
002300             CONTINUE
002310         ELSE
002320             DISPLAY 'ERROR AL LEER MAESTRO RDFMAES ' ES-RDFMAES
002330             MOVE     999           TO   RETURN-CODE
002340             PERFORM  990-FINALIZAR THRU 990-FIN
002350         END-IF
002360     END-IF.
002370*
002380     CLOSE RDFMAES.
002390 210-FIN.
002400     EXIT.
002410*
002420*===============================================================*
002430*    220-LEER-SOLICITUD                                         *
002440*===============================================================*
002450 220-LEER-SOLICITUD.
002460*
002470     READ RDFSOLI INTO WS-SOLICITUD
002480*
002490     IF ES-RDFSOLI = '00'
002500        ADD 1 TO WK-LEIDOS-SOLICITUD
002510     ELSE
002520      IF ES-RDFSOLI = '10'
002530        SET SW-FIN-SOLICITUDES TO TRUE
002540      ELSE
002550         DISPLAY 'ERROR AL LEER SOLICITUDES RDFSOLI ' ES-RDFSOLI
002560         MOVE     999           TO   RETURN-CODE
002570         PERFORM  990-FINALIZAR THRU 990-FIN.
002580*
002590 220-FIN.
002600     EXIT.
002610*
002620*===============================================================*
002630*    200-PROCESO                                                *
002640*    VALIDA LA SOLICITUD ACTUAL CON RDF450 (OPERACION 1); SI ES *
002650*    VALIDA, VERIFICA CONTRA LA TABLA COMPLETA (OPERACION 2).   *
002660*===============================================================*
002670 200-PROCESO.
002680*
002690     MOVE WS-SOL-ANO  TO WK-AREV-ANO
002700     MOVE WS-SOL-MES  TO WK-AREV-MES
002710     MOVE WS-SOL-DIA  TO WK-AREV-DIA
002720     SET ARE-OP-VALIDAR-FECHA TO TRUE
002730     CALL 'RDF450' USING WK-AREA-ENLACE-RDF450
002740*
002750     IF AREV-FECHA-INVALIDA
002760         SET MSG-FECHA-INVALIDA TO TRUE
002770         ADD 1 TO WK-CONT-INVALIDAS
002780     ELSE
002790         MOVE WS-SOL-ANO  TO WK-AREF-ANO
002800         MOVE WS-SOL-MES  TO WK-AREF-MES
002810         MOVE WS-SOL-DIA  TO WK-AREF-DIA
002820         MOVE WK-CANT-FESTIVOS     TO WK-AREB-CANT-FESTIVOS
002830         PERFORM 230-COPIAR-TABLA-ENLACE THRU 230-FIN
002840         SET ARE-OP-VERIFICAR-FESTIVO TO TRUE
002850         CALL 'RDF450' USING WK-AREA-ENLACE-RDF450
002860         IF WK-ARE-COD-RETORNO = 90
002870             DISPLAY 'RDF460 - TIPO DE REGLA INVALIDO EN '
002880                     'EL MAESTRO - REGISTRO IGNORADO'
002890         END-IF
002900         IF AREF-ES-FESTIVO
002910             SET MSG-ES-FESTIVO TO TRUE
002920             ADD 1 TO WK-CONT-ES-FESTIVO
002930         ELSE
002940             SET MSG-NO-ES-FESTIVO TO TRUE
002950             ADD 1 TO WK-CONT-NO-FESTIVO
002960         END-IF
002970     END-IF
002980*
002990     MOVE WS-SOL-ANO          TO RES-ANO
003000     MOVE WS-SOL-MES          TO RES-MES
003010     MOVE WS-SOL-DIA          TO RES-DIA
003020     MOVE WS-MENSAJE-RESULTADO TO RES-MENSAJE
003030     PERFORM 300-ESCRIBIR-RESULTADO THRU 300-FIN
003040     PERFORM 220-LEER-SOLICITUD THRU 220-FIN.
003050*
003060 200-FIN.
003070     EXIT.
003080*
003090*===============================================================*
003100*    230-COPIAR-TABLA-ENLACE                                    *
003110*    COPIA WK-TABLA-FESTIVOS (COPY RDFMAE) AL AREA DE ENLACE    *
003120*    DE RDF450 (COPY RDFARE), QUE TIENE SU PROPIO OCCURS.       *
003130*===============================================================*
003140 230-COPIAR-TABLA-ENLACE.
003150     PERFORM 235-COPIAR-UNA THRU 235-FIN
003160         VARYING WK-IDX-FESTIVO FROM 1 BY 1
003170         UNTIL WK-IDX-FESTIVO > WK-CANT-FESTIVOS.
003180 230-FIN.
003190     EXIT.
003200*
003210 235-COPIAR-UNA.
003220     SET WK-AREB-IDX TO WK-IDX-FESTIVO
003230     MOVE WK-FES-DIA (WK-IDX-FESTIVO)
003240             TO WK-AREB-DIA (WK-AREB-IDX)
003250     MOVE WK-FES-MES (WK-IDX-FESTIVO)
003260             TO WK-AREB-MES (WK-AREB-IDX)
003270     MOVE WK-FES-DESPLAZ-PASCUA (WK-IDX-FESTIVO)
003280             TO WK-AREB-DESPLAZ-PASCUA (WK-AREB-IDX)
003290     MOVE WK-FES-TIPO (WK-IDX-FESTIVO)
003300             TO WK-AREB-TIPO (WK-AREB-IDX).
003310 235-FIN.
003320     EXIT.
003330*
003340*===============================================================*
003350*    300-ESCRIBIR-RESULTADO                                    *
003360*===============================================================*
003370 300-ESCRIBIR-RESULTADO.
003380*
003390     WRITE REG-RDFRESU.
003400*
003410     IF ES-RDFRESU = '00'
003420        ADD  1 TO WK-GRABADOS
003430     ELSE
003440        DISPLAY 'ERROR AL GRABAR RESULTADOS RDFRESU ' ES-RDFRESU
003450        MOVE     999            TO   RETURN-CODE
003460        PERFORM  990-FINALIZAR  THRU 990-FIN.
003470*
003480 300-FIN.
003490     EXIT.
003500*
003510*===============================================================*
003520*    990-FINALIZAR                                              *
003530*===============================================================*
003540 990-FINALIZAR.
003550*
003560        DISPLAY '--------------------------------------------'
003570        DISPLAY '     RDF460 TERMINO NORMAL                  '
003580        DISPLAY '--------------------------------------------'
003590        DISPLAY 'FESTIVOS LEIDOS EN RDFMAES     : '
003600                 WK-LEIDOS-MAESTRO
003610        DISPLAY 'SOLICITUDES LEIDAS EN RDFSOLI   : '
003620                 WK-LEIDOS-SOLICITUD
003630        DISPLAY 'RESULTADOS GRABADOS EN RDFRESU  : ' WK-GRABADOS
003640        DISPLAY '    DE LOS CUALES ES FESTIVO    : '
003650                 WK-CONT-ES-FESTIVO
003660        DISPLAY '    DE LOS CUALES NO ES FESTIVO : '
003670                 WK-CONT-NO-FESTIVO
003680        DISPLAY '    DE LOS CUALES FECHA INVALIDA: '
003690                 WK-CONT-INVALIDAS
003700        DISPLAY '--------------------------------------------'.
003710*
003720     CLOSE RDFSOLI.
003730     CLOSE RDFRESU.
003740     STOP      RUN.
003750*
003760 990-FIN.
003770     EXIT.
