000100*===============================================================*
000110* COPY       : RDFTAB                                          *
000120* TITULO     : TABLA DE TRABAJO EN MEMORIA DEL MAESTRO DE      *
000130*              FESTIVOS (WORKING-STORAGE)                      *
000140* USO        : COPIADA EN LA WORKING-STORAGE DE RDF460 Y       *
000150*              RDF461. CARGADA POR EL PARRAFO 210-CARGAR-TABLA *
000160*              DE CADA UNO DE ESOS DOS PROGRAMAS A PARTIR DE   *
000170*              RDFMAES Y PASADA POR REFERENCIA A RDF450.       *
000180*---------------------------------------------------------------*
000190* NRO REQ:  REQSI00048120                                      *
000200* FECHA  :  14 MAR 1988                                        *
000210* AUTOR  :  H. SALAZAR M.                                      *
000220* DESCRIP:  ALTA INICIAL - SEPARADA DE RDFMAE PARA QUE LA      *
000230*           TABLA NO QUEDE DENTRO DE LA FILE SECTION.          *
000240*---------------------------------------------------------------*
000250* NRO REQ:  REQSI00079940                                      *
000260* FECHA  :  19 SEP 2006                                        *
000270* AUTOR  :  J.F. NARANJO P.                                    *
000280* DESCRIP:  SE AMPLIA TABLA DE TRABAJO DE 18 A 200 OCURRENCIAS  *
000290*           PARA ADMITIR FESTIVOS REGIONALES FUTUROS SIN        *
000300*           RECOMPILAR LOS PROGRAMAS CONSUMIDORES.              *
000310*===============================================================*
000320*
000330*    TABLA DE TRABAJO EN MEMORIA - CARGADA POR EL PARRAFO
000340*    210-CARGAR-TABLA DE RDF460/RDF461 A PARTIR DEL ARCHIVO
000350*    ANTERIOR Y PASADA POR REFERENCIA A RDF450 EN EL AREA
000360*    DE ENLACE RDFARE (GRUPO WK-TABLA-ENLACE).
000370*
000380 01  WK-TABLA-FESTIVOS.
000390     03  WK-CANT-FESTIVOS            PIC 9(04)   COMP.
000400     03  WK-FESTIVO-TABLA OCCURS 1 TO 200 TIMES
000410             DEPENDING ON WK-CANT-FESTIVOS
000420             INDEXED BY WK-IDX-FESTIVO.
000430         05  WK-FES-ID                PIC 9(04).
000440         05  WK-FES-NOMBRE             PIC X(40).
000450         05  WK-FES-DIA                PIC 9(02).
000460         05  WK-FES-MES                PIC 9(02).
000470         05  WK-FES-DESPLAZ-PASCUA     PIC S9(03).
000480         05  WK-FES-TIPO               PIC 9(01).
000490         05  FILLER                    PIC X(10).
