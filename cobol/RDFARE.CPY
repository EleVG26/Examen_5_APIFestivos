000100*===============================================================*
000110* COPY       : RDFARE                                          *
000120* TITULO     : AREA DE ENLACE CALL 'RDF450' (MOTOR DE CALCULO  *
000130*              DE FECHAS FESTIVAS)                              *
000140* USO        : COPIADA EN LA LINKAGE SECTION DE RDF450 Y EN LA *
000150*              WORKING-STORAGE DE LOS PROGRAMAS QUE LO LLAMAN  *
000160*              (RDF460, RDF461).                                *
000170*---------------------------------------------------------------*
000180* NRO REQ:  REQSI00048121                                      *
000190* FECHA  :  21 MAR 1988                                        *
000200* AUTOR  :  H. SALAZAR M.                                      *
000210* DESCRIP:  ALTA INICIAL DEL AREA DE ENLACE, TRES OPERACIONES.  *
000220*---------------------------------------------------------------*
000230* NRO REQ:  REQSI00066830                                      *
000240* FECHA  :  11 NOV 2001                                        *
000250* AUTOR  :  L.M. QUINTERO R.                                   *
000260* DESCRIP:  SE AGREGA WK-ARE-COD-RETORNO PARA QUE RDF450        *
000270*           DEVUELVA EL TIPO INVALIDO SIN ABORTAR EL LLAMADOR.  *
000280*===============================================================*
000290*
000300 01  WK-AREA-ENLACE-RDF450.
000310*
000320*        CODIGO DE OPERACION SOLICITADA A RDF450.
000330*
000340     03  WK-ARE-OPERACION            PIC 9(01)   COMP.
000350         88  ARE-OP-VALIDAR-FECHA           VALUE 1.
000360         88  ARE-OP-VERIFICAR-FESTIVO       VALUE 2.
000370         88  ARE-OP-CALCULAR-UNA            VALUE 3.
000380*
000390*        CODIGO DE RETORNO COMUN A LAS TRES OPERACIONES.
000400*        00 = PROCESADO SIN NOVEDAD, 90 = TIPO DE REGLA
000410*        INVALIDO EN LA DEFINICION RECIBIDA.
000420*
000430     03  WK-ARE-COD-RETORNO           PIC 9(02)   COMP.
000440*
000450*        OPERACION 1 - VALIDAR QUE (ANO,MES,DIA) SEA UNA
000460*        FECHA CALENDARIO REAL.
000470*
000480     03  WK-ARE-VALIDAR.
000490         05  WK-AREV-ANO              PIC 9(04).
000500         05  WK-AREV-MES              PIC 9(02).
000510         05  WK-AREV-DIA              PIC 9(02).
000520         05  WK-AREV-ES-VALIDA        PIC X(01).
000530             88  AREV-FECHA-VALIDA          VALUE 'S'.
000540             88  AREV-FECHA-INVALIDA        VALUE 'N'.
000550*
000560*        OPERACION 2 - VERIFICAR SI (ANO,MES,DIA) CAE EN
000570*        ALGUNO DE LOS FESTIVOS DE LA TABLA RECIBIDA.
000580*
000590     03  WK-ARE-VERIFICAR.
000600         05  WK-AREF-ANO              PIC 9(04).
000610         05  WK-AREF-MES              PIC 9(02).
000620         05  WK-AREF-DIA              PIC 9(02).
000630         05  WK-AREF-ES-FESTIVO       PIC X(01).
000640             88  AREF-ES-FESTIVO            VALUE 'S'.
000650             88  AREF-NO-ES-FESTIVO         VALUE 'N'.
000660*
000670*        OPERACION 3 - CALCULAR LA FECHA CONCRETA DE UNA
000680*        SOLA DEFINICION PARA EL ANO WK-AREC-ANO-PEDIDO.
000690*
000700     03  WK-ARE-CALCULAR.
000710         05  WK-AREC-DIA              PIC 9(02).
000720         05  WK-AREC-MES              PIC 9(02).
000730         05  WK-AREC-DESPLAZ-PASCUA   PIC S9(03).
000740         05  WK-AREC-TIPO             PIC 9(01).
000750         05  WK-AREC-ANO-PEDIDO       PIC 9(04).
000760         05  WK-AREC-ANO-CALC         PIC 9(04).
000770         05  WK-AREC-MES-CALC         PIC 9(02).
000780         05  WK-AREC-DIA-CALC         PIC 9(02).
000785         05  FILLER                   PIC X(05).
000790*
000800*        TABLA COMPLETA DE FESTIVOS, PASADA POR REFERENCIA
000810*        SOLO PARA LA OPERACION 2 (RDF450 NO LA MODIFICA).
000820*
000830     03  WK-ARE-TABLA-ENLACE.
000840         05  WK-AREB-CANT-FESTIVOS    PIC 9(04)   COMP.
000850         05  WK-AREB-FESTIVO-TABLA OCCURS 1 TO 200 TIMES
000860                 DEPENDING ON WK-AREB-CANT-FESTIVOS
000870                 INDEXED BY WK-AREB-IDX.
000880             07  WK-AREB-DIA          PIC 9(02).
000890             07  WK-AREB-MES          PIC 9(02).
000900             07  WK-AREB-DESPLAZ-PASCUA
000910                                      PIC S9(03).
000920             07  WK-AREB-TIPO         PIC 9(01).
