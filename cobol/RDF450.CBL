000100*===============================================================*
000110* PROGRAMA   : RDF450                                          *
000120* TITULO     : MOTOR DE CALCULO DE FECHAS FESTIVAS - COLOMBIA  *
000130* OBJETIVO   : RECIBIR UNA DEFINICION DE FESTIVO (O LA TABLA    *
000140*              COMPLETA) Y DEVOLVER LA FECHA CONCRETA QUE LE    *
000150*              CORRESPONDE EN UN ANO DADO, SEGUN EL TIPO DE    *
000160*              REGLA (FIJA, FIJA-LUNES, PASCUA, PASCUA-LUNES). *
000170*              TAMBIEN VALIDA FECHAS CALENDARIO Y RESUELVE LA  *
000180*              VERIFICACION "ES FESTIVO" SOBRE TODA LA TABLA.  *
000190*              SUBPROGRAMA DE USO COMUN - NO ABRE ARCHIVOS.    *
000200*---------------------------------------------------------------*
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID.    RDF450.
000230 AUTHOR.        H. SALAZAR M.
000240 INSTALLATION.  BANCO DE OCCIDENTE - DEPARTAMENTO DE SISTEMAS.
000250 DATE-WRITTEN.  21 MAR 1988.
000260 DATE-COMPILED.
000270 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000280*===============================================================*
000290* REMARKS            LOG DE MODIFICACIONES                     *
000300*===============================================================*
000310* NRO REQ:  REQSI00048121                                      *
000320* FECHA  :  21 MAR 1988                                        *
000330* AUTOR  :  H. SALAZAR M.                                      *
000340* DESCRIP:  ALTA INICIAL. REGLAS TIPO 1 (FIJA) Y TIPO 3        *
000350*           (PASCUA) UNICAMENTE. COMPUTO DE PASCUA SEGUN       *
000360*           ALGORITMO GREGORIANO ANONIMO (MEEUS/JONES/BUTCHER).*
000370*---------------------------------------------------------------*
000380* NRO REQ:  REQSI00049977                                      *
000390* FECHA  :  30 JUN 1988                                        *
000400* AUTOR  :  H. SALAZAR M.                                      *
000410* DESCRIP:  SE AGREGAN TIPOS 2 Y 4 (TRASLADO AL LUNES           *
000420*           SIGUIENTE - LEY DE "PUENTES"). NUEVO PARRAFO       *
000430*           600-PROXIMO-LUNES Y 800-DIA-SEMANA (ZELLER).       *
000440*---------------------------------------------------------------*
000450* NRO REQ:  REQSI00052240                                      *
000460* FECHA  :  05 FEB 1990                                        *
000470* AUTOR  :  R.A. PINEDA G.                                     *
000480* DESCRIP:  CORRECCION EN 700-SUMAR-DIAS: NO AVANZABA BIEN EL  *
000490*           ANO CUANDO EL DESPLAZAMIENTO DE PASCUA CRUZABA     *
000500*           DICIEMBRE-ENERO (FESTIVOS CON OFFSET NEGATIVO).    *
000510*---------------------------------------------------------------*
000520* NRO REQ:  REQSI00055510                                      *
000530* FECHA  :  14 AGO 1992                                        *
000540* AUTOR  :  R.A. PINEDA G.                                     *
000550* DESCRIP:  SE AGREGA 200-VERIFICAR-FESTIVO (OPERACION 2) PARA *
000560*           QUE EL LLAMADOR NO TENGA QUE RECORRER LA TABLA.    *
000570*---------------------------------------------------------------*
000580* NRO REQ:  REQSI00061078                                      *
000590* FECHA  :  02 ABR 1999                                        *
000600* AUTOR  :  L.M. QUINTERO R.                                   *
000610* DESCRIP:  REVISION Y2K. 100-VALIDAR-FECHA Y 160-ES-BISIESTO  *
000620*           YA TRABAJABAN CON WK-AREV-ANO PIC 9(4) COMPLETO;   *
000630*           SE CONFIRMA AUSENCIA DE VENTANAS DE SIGLO Y SE     *
000640*           AGREGAN PRUEBAS PARA 1900, 2000 Y 2004.            *
000650*---------------------------------------------------------------*
000660* NRO REQ:  REQSI00066830                                      *
000670* FECHA  :  11 NOV 2001                                        *
000680* AUTOR  :  L.M. QUINTERO R.                                   *
000690* DESCRIP:  WK-ARE-COD-RETORNO = 90 CUANDO WK-AREC-TIPO (O EL  *
000700*           TIPO DE UNA FILA DE LA TABLA) NO ESTA ENTRE 1 Y 4. *
000710*           YA NO SE HACE STOP RUN DESDE EL SUBPROGRAMA.        *
000720*---------------------------------------------------------------*
000730* NRO REQ:  REQSI00079941                                      *
000740* FECHA  :  19 SEP 2006                                        *
000750* AUTOR  :  J.F. NARANJO P.                                    *
000760* DESCRIP:  TABLA DE ENLACE AMPLIADA A 200 OCURRENCIAS (VER    *
000770*           COPY RDFARE). SIN CAMBIOS DE LOGICA EN ESTE PGM.   *
000780*===============================================================*
000790*
000800 ENVIRONMENT DIVISION.
000810 CONFIGURATION SECTION.
000820 SOURCE-COMPUTER.   IBM-9672.
000830 OBJECT-COMPUTER.   IBM-9672.
000840 SPECIAL-NAMES.
000850     C01 IS TOP-OF-FORM
000860     UPSI-0 ON STATUS IS SW-TRAZA-ACTIVA
000870            OFF STATUS IS SW-TRAZA-INACTIVA.
000880*
000890 DATA DIVISION.
000900 WORKING-STORAGE SECTION.
000910*
000920*---------------- CONSTANTES Y AUXILIARES DE CALCULO -----------*
001050 77  WK-SUB-MES                  PIC 9(02)  COMP.
001060 77  WK-SUB-FESTIVO               PIC 9(04)  COMP.
001070 77  WK-DIAS-A-SUMAR              PIC S9(05) COMP.
001080 77  WK-DIAS-ABS                  PIC 9(05)  COMP.
001090 77  WK-SIGNO-SUMA                PIC S9(01) COMP.
001100 77  WK-DIAS-DEL-MES              PIC 9(02)  COMP.
001110*
001120*        TABLA DE DIAS POR MES (SE REDEFINE COMO ARREGLO PARA
001130*        PODER INDEXARLA DESDE 700-SUMAR-DIAS Y 150-DIAS-MES).
001140*
001150 01  WK-TABLA-MESES.
001160     03  FILLER                   PIC 9(02)  VALUE 31.
001170     03  FILLER                   PIC 9(02)  VALUE 28.
001180     03  FILLER                   PIC 9(02)  VALUE 31.
001190     03  FILLER                   PIC 9(02)  VALUE 30.
001200     03  FILLER                   PIC 9(02)  VALUE 31.
001210     03  FILLER                   PIC 9(02)  VALUE 30.
001220     03  FILLER                   PIC 9(02)  VALUE 31.
001230     03  FILLER                   PIC 9(02)  VALUE 31.
001240     03  FILLER                   PIC 9(02)  VALUE 30.
001250     03  FILLER                   PIC 9(02)  VALUE 31.
001260     03  FILLER                   PIC 9(02)  VALUE 30.
001270     03  FILLER                   PIC 9(02)  VALUE 31.
001280 01  WK-TABLA-MESES-R REDEFINES WK-TABLA-MESES.
001290     03  WK-MES-LARGO OCCURS 12 TIMES
001300             INDEXED BY WK-IDX-MES  PIC 9(02).
001310*
001320*---------------- FECHA DE TRABAJO (LA QUE SE VA CALCULANDO) --*
001330 01  WK-FECHA-8                  PIC 9(08).
001340 01  WK-FECHA-DESC REDEFINES WK-FECHA-8.
001350     03  WK-FEC-ANO               PIC 9(04).
001360     03  WK-FEC-MES               PIC 9(02).
001370     03  WK-FEC-DIA               PIC 9(02).
001380*
001390*---------------- FECHA DE PASCUA DEL ANO EN CALCULO -----------*
001400 01  WK-FECHA-PASCUA-8           PIC 9(08).
001410 01  WK-FECHA-PASCUA-DESC REDEFINES WK-FECHA-PASCUA-8.
001420     03  WK-PAS-ANO               PIC 9(04).
001430     03  WK-PAS-MES               PIC 9(02).
001440     03  WK-PAS-DIA               PIC 9(02).
001450*
001460*---------------- FECHA RESULTADO FINAL DE LA OPERACION 3 ------*
001470 01  WK-FECHA-RESULTADO-8        PIC 9(08).
001480 01  WK-FECHA-RESULTADO-DESC REDEFINES WK-FECHA-RESULTADO-8.
001490     03  WK-RES-ANO               PIC 9(04).
001500     03  WK-RES-MES               PIC 9(02).
001510     03  WK-RES-DIA               PIC 9(02).
001520*
001530*---------------- COMPUTO DE PASCUA (MEEUS/JONES/BUTCHER) ------*
001540 77  WK-PAS-A                    PIC 9(02)  COMP.
001550 77  WK-PAS-B                    PIC 9(02)  COMP.
001560 77  WK-PAS-C                    PIC 9(02)  COMP.
001570 77  WK-PAS-D                    PIC 9(02)  COMP.
001580 77  WK-PAS-E                    PIC 9(02)  COMP.
001590 77  WK-PAS-F                    PIC 9(02)  COMP.
001600 77  WK-PAS-G                    PIC 9(02)  COMP.
001610 77  WK-PAS-H                    PIC 9(02)  COMP.
001620 77  WK-PAS-I                    PIC 9(02)  COMP.
001630 77  WK-PAS-K                    PIC 9(02)  COMP.
001640 77  WK-PAS-L                    PIC 9(02)  COMP.
001650 77  WK-PAS-M                    PIC 9(02)  COMP.
001655 77  WK-PAS-EXPR                 PIC S9(05) COMP.
001656 77  WK-PAS-COCIENTE             PIC S9(05) COMP.
001657*
001658*---------------- RESTOS AUXILIARES DE DIVISION (ANO BISIESTO) --*
001659 77  WK-BIS-RESTO                PIC 9(02)  COMP.
001660 77  WK-BIS-COCIENTE             PIC 9(04)  COMP.
001661*
001670*---------------- DIA DE LA SEMANA (ZELLER) --------------------*
001680 77  WK-ZEL-K                    PIC 9(02)  COMP.
001690 77  WK-ZEL-J                    PIC 9(02)  COMP.
001700 77  WK-ZEL-MM                   PIC 9(02)  COMP.
001710 77  WK-ZEL-AA                   PIC 9(04)  COMP.
001720 77  WK-ZEL-H                    PIC 9(02)  COMP.
001730 77  WK-DIA-SEMANA               PIC 9(01)  COMP.
001740     88  ZEL-ES-LUNES                   VALUE 1.
001750*
001760*        TABLA INFORMATIVA DE NOMBRES DE DIA (SOLO PARA EL
001770*        DISPLAY DE RASTREO EN 800-DIA-SEMANA; EL RESTO DEL
001780*        PROGRAMA TRABAJA UNICAMENTE CON WK-DIA-SEMANA).
001790*
001800 01  WK-TABLA-DIAS.
001810     03  FILLER                   PIC X(09)  VALUE 'SABADO   '.
001820     03  FILLER                   PIC X(09)  VALUE 'DOMINGO  '.
001830     03  FILLER                   PIC X(09)  VALUE 'LUNES    '.
001840     03  FILLER                   PIC X(09)  VALUE 'MARTES   '.
001850     03  FILLER                   PIC X(09)  VALUE 'MIERCOLES'.
001860     03  FILLER                   PIC X(09)  VALUE 'JUEVES   '.
001870     03  FILLER                   PIC X(09)  VALUE 'VIERNES  '.
001880 01  WK-TABLA-DIAS-R REDEFINES WK-TABLA-DIAS.
001890     03  WK-NOM-DIA OCCURS 7 TIMES
001900             INDEXED BY WK-IDX-DIA  PIC X(09).
001910*
001920 LINKAGE SECTION.
001930 COPY RDFARE.
001940*
001950 PROCEDURE DIVISION USING WK-AREA-ENLACE-RDF450.
001960*
001970 000-PRINCIPAL.
001980     MOVE 0 TO WK-ARE-COD-RETORNO
001990     EVALUATE TRUE
002000         WHEN ARE-OP-VALIDAR-FECHA
002010             PERFORM 100-VALIDAR-FECHA THRU 100-FIN
002020         WHEN ARE-OP-VERIFICAR-FESTIVO
002030             PERFORM 200-VERIFICAR-FESTIVO THRU 200-FIN
002040         WHEN ARE-OP-CALCULAR-UNA
002050             PERFORM 300-CALCULAR-UNA THRU 300-FIN
002060         WHEN OTHER
002070             MOVE 90 TO WK-ARE-COD-RETORNO
002080     END-EVALUATE.
002090     GOBACK.
002100*
002110*===============================================================*
002120*    100-VALIDAR-FECHA                                          *
002130*    VALIDA MES 1-12, DIA 1-31 SIN SOBREPASAR EL LARGO DEL MES, *
002140*    Y ANO MAYOR QUE CERO. SE APOYA EN 150-DIAS-MES.            *
002150*===============================================================*
002160 100-VALIDAR-FECHA.
002170     SET AREV-FECHA-VALIDA TO TRUE
002180     IF WK-AREV-ANO = 0
002190         SET AREV-FECHA-INVALIDA TO TRUE
002200     ELSE
002210         IF WK-AREV-MES < 1 OR WK-AREV-MES > 12
002220             SET AREV-FECHA-INVALIDA TO TRUE
002230         ELSE
002240             MOVE WK-AREV-ANO TO WK-FEC-ANO
002250             MOVE WK-AREV-MES TO WK-SUB-MES
002260             PERFORM 150-DIAS-MES THRU 150-FIN
002270             IF WK-AREV-DIA < 1 OR WK-AREV-DIA > WK-DIAS-DEL-MES
002280                 SET AREV-FECHA-INVALIDA TO TRUE
002290             END-IF
002300         END-IF
002310     END-IF.
002320 100-FIN.
002330     EXIT.
002340*
002350*===============================================================*
002360*    150-DIAS-MES                                               *
002370*    DEVUELVE EN WK-DIAS-DEL-MES EL LARGO DEL MES WK-SUB-MES    *
002380*    PARA EL ANO WK-FEC-ANO, AJUSTANDO FEBRERO EN BISIESTO.     *
002390*===============================================================*
002400 150-DIAS-MES.
002410     SET WK-IDX-MES TO WK-SUB-MES
002420     MOVE WK-MES-LARGO (WK-IDX-MES) TO WK-DIAS-DEL-MES
002430     IF WK-SUB-MES = 2
002440         PERFORM 160-ES-BISIESTO THRU 160-FIN
002450     END-IF.
002460 150-FIN.
002470     EXIT.
002480*
002490*===============================================================*
002500*    160-ES-BISIESTO                                            *
002510*    AJUSTA WK-DIAS-DEL-MES A 29 SI WK-FEC-ANO ES BISIESTO      *
002520*    (DIVISIBLE ENTRE 4, SALVO SIGLOS NO DIVISIBLES ENTRE 400). *
002530*===============================================================*
002540 160-ES-BISIESTO.
002545     DIVIDE WK-FEC-ANO BY 400 GIVING WK-BIS-COCIENTE
002546         REMAINDER WK-BIS-RESTO
002550     IF WK-BIS-RESTO = 0
002560         MOVE 29 TO WK-DIAS-DEL-MES
002570     ELSE
002575         DIVIDE WK-FEC-ANO BY 100 GIVING WK-BIS-COCIENTE
002576             REMAINDER WK-BIS-RESTO
002580         IF WK-BIS-RESTO = 0
002590             MOVE 28 TO WK-DIAS-DEL-MES
002600         ELSE
002605             DIVIDE WK-FEC-ANO BY 4 GIVING WK-BIS-COCIENTE
002606                 REMAINDER WK-BIS-RESTO
002610             IF WK-BIS-RESTO = 0
002620                 MOVE 29 TO WK-DIAS-DEL-MES
002630             ELSE
002640                 MOVE 28 TO WK-DIAS-DEL-MES
002650             END-IF
002660         END-IF
002670     END-IF.
002680 160-FIN.
002690     EXIT.
002700*
002710*===============================================================*
002720*    200-VERIFICAR-FESTIVO                                      *
002730*    RECORRE WK-AREB-FESTIVO-TABLA COMPLETA; PARA CADA FILA      *
002740*    CALCULA SU FECHA EN EL ANO DE WK-AREF-ANO Y LA COMPARA     *
002750*    CONTRA (WK-AREF-ANO,WK-AREF-MES,WK-AREF-DIA).              *
002760*===============================================================*
002770 200-VERIFICAR-FESTIVO.
002780     SET AREF-NO-ES-FESTIVO TO TRUE
002790     SET WK-AREB-IDX TO 1
002800     PERFORM 210-COMPARAR-UNA THRU 210-FIN
002810         VARYING WK-AREB-IDX FROM 1 BY 1
002820         UNTIL WK-AREB-IDX > WK-AREB-CANT-FESTIVOS
002830            OR AREF-ES-FESTIVO.
002840 200-FIN.
002850     EXIT.
002860*
002870 210-COMPARAR-UNA.
002880     MOVE WK-AREB-DIA (WK-AREB-IDX)           TO WK-AREC-DIA
002890     MOVE WK-AREB-MES (WK-AREB-IDX)           TO WK-AREC-MES
002900     MOVE WK-AREB-DESPLAZ-PASCUA (WK-AREB-IDX)
002910                                               TO WK-AREC-DESPLAZ-PASCUA
002920     MOVE WK-AREB-TIPO (WK-AREB-IDX)          TO WK-AREC-TIPO
002930     MOVE WK-AREF-ANO                         TO WK-AREC-ANO-PEDIDO
002940     PERFORM 400-CALCULAR-FECHA THRU 400-FIN
002950     IF WK-ARE-COD-RETORNO NOT = 90
002960         IF WK-AREC-ANO-CALC = WK-AREF-ANO
002970            AND WK-AREC-MES-CALC = WK-AREF-MES
002980            AND WK-AREC-DIA-CALC = WK-AREF-DIA
002990             SET AREF-ES-FESTIVO TO TRUE
003000         END-IF
003010     END-IF.
003020 210-FIN.
003030     EXIT.
003040*
003050*===============================================================*
003060*    300-CALCULAR-UNA                                           *
003070*    ENVOLTURA DE 400-CALCULAR-FECHA PARA LA OPERACION 3 -      *
003080*    CALCULAR LA FECHA DE UNA SOLA DEFINICION RECIBIDA EN       *
003090*    WK-ARE-CALCULAR.                                           *
003100*===============================================================*
003110 300-CALCULAR-UNA.
003120     PERFORM 400-CALCULAR-FECHA THRU 400-FIN.
003130 300-FIN.
003140     EXIT.
003150*
003160*===============================================================*
003170*    400-CALCULAR-FECHA                                         *
003180*    DESPACHO POR TIPO DE REGLA (WK-AREC-TIPO) SOBRE LOS        *
003190*    CAMPOS DE WK-ARE-CALCULAR. DEJA EL RESULTADO EN            *
003200*    WK-AREC-ANO-CALC / WK-AREC-MES-CALC / WK-AREC-DIA-CALC.    *
003210*===============================================================*
003220 400-CALCULAR-FECHA.
003225     MOVE 0 TO WK-ARE-COD-RETORNO
003230     EVALUATE WK-AREC-TIPO
003240         WHEN 1
003250             MOVE WK-AREC-ANO-PEDIDO  TO WK-FEC-ANO
003260             MOVE WK-AREC-MES         TO WK-FEC-MES
003270             MOVE WK-AREC-DIA         TO WK-FEC-DIA
003280         WHEN 2
003290             MOVE WK-AREC-ANO-PEDIDO  TO WK-FEC-ANO
003300             MOVE WK-AREC-MES         TO WK-FEC-MES
003310             MOVE WK-AREC-DIA         TO WK-FEC-DIA
003320             PERFORM 600-PROXIMO-LUNES THRU 600-FIN
003330         WHEN 3
003340             MOVE WK-AREC-ANO-PEDIDO  TO WK-PAS-ANO
003350             PERFORM 500-CALCULAR-PASCUA THRU 500-FIN
003360             MOVE WK-FECHA-PASCUA-8   TO WK-FECHA-8
003365             MOVE WK-AREC-DESPLAZ-PASCUA TO WK-DIAS-A-SUMAR
003370             PERFORM 700-SUMAR-DIAS THRU 700-FIN
003380         WHEN 4
003390             MOVE WK-AREC-ANO-PEDIDO  TO WK-PAS-ANO
003400             PERFORM 500-CALCULAR-PASCUA THRU 500-FIN
003410             MOVE WK-FECHA-PASCUA-8   TO WK-FECHA-8
003415             MOVE WK-AREC-DESPLAZ-PASCUA TO WK-DIAS-A-SUMAR
003420             PERFORM 700-SUMAR-DIAS THRU 700-FIN
003430             PERFORM 600-PROXIMO-LUNES THRU 600-FIN
003440         WHEN OTHER
003450             MOVE 90 TO WK-ARE-COD-RETORNO
003460     END-EVALUATE
003470     IF WK-ARE-COD-RETORNO NOT = 90
003480         MOVE WK-FEC-ANO TO WK-AREC-ANO-CALC
003490         MOVE WK-FEC-MES TO WK-AREC-MES-CALC
003500         MOVE WK-FEC-DIA TO WK-AREC-DIA-CALC
003510     END-IF.
003520 400-FIN.
003530     EXIT.
003540*
003550*===============================================================*
003560*    500-CALCULAR-PASCUA                                        *
003570*    COMPUTO GREGORIANO ANONIMO (MEEUS/JONES/BUTCHER) PARA LA   *
003580*    PASCUA DEL ANO WK-PAS-ANO. TODAS LAS DIVISIONES TRUNCAN.   *
003590*===============================================================*
003600 500-CALCULAR-PASCUA.
003610     DIVIDE WK-PAS-ANO BY 19 GIVING WK-SUB-FESTIVO
003620         REMAINDER WK-PAS-A
003630     DIVIDE WK-PAS-ANO BY 100 GIVING WK-PAS-B
003640         REMAINDER WK-PAS-C
003650     DIVIDE WK-PAS-B BY 4 GIVING WK-PAS-D
003660         REMAINDER WK-PAS-E
003670     DIVIDE WK-PAS-B BY 25 GIVING WK-SUB-FESTIVO
003680     COMPUTE WK-PAS-F = (WK-PAS-B + 8) / 25
003690     COMPUTE WK-PAS-G = (WK-PAS-B - WK-PAS-F + 1) / 3
003700     COMPUTE WK-PAS-EXPR =
003710         19 * WK-PAS-A + WK-PAS-B - WK-PAS-D - WK-PAS-G + 15
003715     DIVIDE WK-PAS-EXPR BY 30 GIVING WK-PAS-COCIENTE
003716         REMAINDER WK-PAS-H
003730     DIVIDE WK-PAS-C BY 4 GIVING WK-PAS-I REMAINDER WK-PAS-K
003735     COMPUTE WK-PAS-EXPR =
003740         32 + 2 * WK-PAS-E + 2 * WK-PAS-I - WK-PAS-H - WK-PAS-K
003745     DIVIDE WK-PAS-EXPR BY 7 GIVING WK-PAS-COCIENTE
003750         REMAINDER WK-PAS-L
003770     COMPUTE WK-PAS-M =
003780         (WK-PAS-A + 11 * WK-PAS-H + 22 * WK-PAS-L) / 451
003790     COMPUTE WK-PAS-MES =
003800         (WK-PAS-H + WK-PAS-L - 7 * WK-PAS-M + 114) / 31
003805     COMPUTE WK-PAS-EXPR =
003810         WK-PAS-H + WK-PAS-L - 7 * WK-PAS-M + 114
003815     DIVIDE WK-PAS-EXPR BY 31 GIVING WK-PAS-COCIENTE
003820         REMAINDER WK-PAS-DIA
003825     ADD 1 TO WK-PAS-DIA.
003840 500-FIN.
003850     EXIT.
003860*
003870*===============================================================*
003880*    600-PROXIMO-LUNES                                          *
003890*    SI WK-FECHA-8 NO CAE EN LUNES, LA AVANZA HASTA EL LUNES    *
003900*    SIGUIENTE (LEY DE "PUENTES" - 1 A 6 DIAS DE DESPLAZAMIENTO)*
003910*===============================================================*
003920 600-PROXIMO-LUNES.
003930     PERFORM 800-DIA-SEMANA THRU 800-FIN
003940     IF NOT ZEL-ES-LUNES
003950         EVALUATE WK-DIA-SEMANA
003960             WHEN 2 MOVE 6 TO WK-DIAS-A-SUMAR
003970             WHEN 3 MOVE 5 TO WK-DIAS-A-SUMAR
003980             WHEN 4 MOVE 4 TO WK-DIAS-A-SUMAR
003990             WHEN 5 MOVE 3 TO WK-DIAS-A-SUMAR
004000             WHEN 6 MOVE 2 TO WK-DIAS-A-SUMAR
004010             WHEN 7 MOVE 1 TO WK-DIAS-A-SUMAR
004020         END-EVALUATE
004030         PERFORM 700-SUMAR-DIAS THRU 700-FIN
004040     END-IF.
004050 600-FIN.
004060     EXIT.
004070*
004080*===============================================================*
004090*    700-SUMAR-DIAS                                              *
004100*    SUMA (O RESTA, SI ES NEGATIVO) WK-DIAS-A-SUMAR DIAS A      *
004110*    WK-FECHA-8, RESPETANDO LARGO DE MES Y ANOS BISIESTOS.      *
004120*    SE MUEVE DE UN DIA EN UN DIA PARA NO TENER QUE TRATAR      *
004130*    POR SEPARADO LOS CASOS DE CRUCE DE VARIOS MESES O ANOS.    *
004140*===============================================================*
004150 700-SUMAR-DIAS.
004160     IF WK-DIAS-A-SUMAR >= 0
004170         MOVE WK-DIAS-A-SUMAR TO WK-DIAS-ABS
004180         MOVE 1 TO WK-SIGNO-SUMA
004190     ELSE
004200         COMPUTE WK-DIAS-ABS = 0 - WK-DIAS-A-SUMAR
004210         MOVE -1 TO WK-SIGNO-SUMA
004220     END-IF
004230     PERFORM 710-UN-DIA THRU 710-FIN
004240         WK-DIAS-ABS TIMES.
004250 700-FIN.
004260     EXIT.
004270*
004280 710-UN-DIA.
004290     IF WK-SIGNO-SUMA >= 0
004300         MOVE WK-FEC-MES TO WK-SUB-MES
004310         PERFORM 150-DIAS-MES THRU 150-FIN
004320         IF WK-FEC-DIA < WK-DIAS-DEL-MES
004330             ADD 1 TO WK-FEC-DIA
004340         ELSE
004350             MOVE 1 TO WK-FEC-DIA
004360             IF WK-FEC-MES < 12
004370                 ADD 1 TO WK-FEC-MES
004380             ELSE
004390                 MOVE 1 TO WK-FEC-MES
004400                 ADD 1 TO WK-FEC-ANO
004410             END-IF
004420         END-IF
004430     ELSE
004440         IF WK-FEC-DIA > 1
004450             SUBTRACT 1 FROM WK-FEC-DIA
004460         ELSE
004470             IF WK-FEC-MES > 1
004480                 SUBTRACT 1 FROM WK-FEC-MES
004490             ELSE
004500                 MOVE 12 TO WK-FEC-MES
004510                 SUBTRACT 1 FROM WK-FEC-ANO
004520             END-IF
004530             MOVE WK-FEC-MES TO WK-SUB-MES
004540             PERFORM 150-DIAS-MES THRU 150-FIN
004550             MOVE WK-DIAS-DEL-MES TO WK-FEC-DIA
004560         END-IF
004570     END-IF.
004580 710-FIN.
004590     EXIT.
004600*
004610*===============================================================*
004620*    800-DIA-SEMANA                                              *
004630*    CONGRUENCIA DE ZELLER SOBRE WK-FECHA-8. DEJA EN            *
004640*    WK-DIA-SEMANA 1=LUNES ... 7=DOMINGO (EL RESTO DEL          *
004650*    PROGRAMA SOLO NECESITA SABER SI ES LUNES O NO).            *
004660*===============================================================*
004670 800-DIA-SEMANA.
004680     MOVE WK-FEC-MES TO WK-ZEL-MM
004690     MOVE WK-FEC-ANO TO WK-ZEL-AA
004700     IF WK-ZEL-MM < 3
004710         ADD 12 TO WK-ZEL-MM
004720         SUBTRACT 1 FROM WK-ZEL-AA
004730     END-IF
004740     DIVIDE WK-ZEL-AA BY 100 GIVING WK-PAS-B
004750         REMAINDER WK-ZEL-K
004760     COMPUTE WK-ZEL-J = WK-PAS-B
004770     COMPUTE WK-PAS-EXPR =
004780         WK-FEC-DIA + ((13 * (WK-ZEL-MM + 1)) / 5)
004790            + WK-ZEL-K + (WK-ZEL-K / 4) + (WK-ZEL-J / 4)
004800            + (5 * WK-ZEL-J)
004805     DIVIDE WK-PAS-EXPR BY 7 GIVING WK-PAS-COCIENTE
004806         REMAINDER WK-ZEL-H
004810*
004820*        WK-ZEL-H: 0=SABADO 1=DOMINGO 2=LUNES ... 6=VIERNES.
004830*        SE TRASLADA A LA CONVENCION 1=LUNES ... 7=DOMINGO.
004840*
004850     EVALUATE WK-ZEL-H
004860         WHEN 0 MOVE 6 TO WK-DIA-SEMANA
004870         WHEN 1 MOVE 7 TO WK-DIA-SEMANA
004880         WHEN OTHER COMPUTE WK-DIA-SEMANA = WK-ZEL-H - 1
004890     END-EVALUATE
004900     SET WK-IDX-DIA TO WK-ZEL-H
004910     ADD 1 TO WK-IDX-DIA
004920     IF SW-TRAZA-ACTIVA
004930         DISPLAY 'RDF450 - FECHA ' WK-FECHA-8
004940                 ' CAE EN ' WK-NOM-DIA (WK-IDX-DIA)
004950     END-IF.
004960 800-FIN.
004970     EXIT.
